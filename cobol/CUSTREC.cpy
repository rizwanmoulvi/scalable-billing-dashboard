000100*================================================================
000200* CUSTREC.cpy
000300*
000400* CUSTOMER MASTER RECORD  --  one row per subscriber account.
000500* Read-only in every batch job that COPYs this member; the
000600* customer master is maintained by the on-line subscription
000700* system, never by night-cycle batch.
000800*
000900* COPY "CUSTREC.cpy".
001000*================================================================
001100*   DATE     BY    TICKET    DESCRIPTION
001200*   -------- ----  --------  ------------------------------------
001300*   03/14/89 RHM   BIL-0002  Original layout
001400*   06/30/93 KDP   BIL-0021  CM-COMPANY, CM-PLAN-TYPE added for
001500*                            the commercial-accounts rollout
001600*   11/03/98 KDP   BIL-0051  Y2K - no date fields on this record,
001700*                            reviewed and signed off, no change
001800*   04/11/00 LTW   BIL-0059  CM-CUSTOMER-STATUS 88-levels added,
001900*                            replaces old CM-ACTIVE-FLAG byte
002000*================================================================
002100 01  CM-CUSTOMER-MASTER-RECORD.
002200     05  CM-CUSTOMER-ID           PIC X(36).
002300     05  CM-CUSTOMER-NAME         PIC X(100).
002400     05  CM-EMAIL                 PIC X(100).
002500     05  CM-COMPANY               PIC X(100).
002600     05  CM-PLAN-TYPE             PIC X(50).
002700     05  CM-CUSTOMER-STATUS       PIC X(50).
002800         88  CM-ACTIVE-CUSTOMER          VALUE "ACTIVE".
002900*-------------------------------------------------------------
003000* CM-KEY-TRUNC is the old 12-byte account key this shop used
003100* before customer IDs went to full UUID text form.  Kept as a
003200* REDEFINES so the handful of legacy cross-reference jobs that
003300* still key off the first 12 bytes do not have to be rewritten.
003400*-------------------------------------------------------------
003500     05  CM-CUSTOMER-ID-R REDEFINES CM-CUSTOMER-ID.
003600         10  CM-KEY-TRUNC         PIC X(12).
003700         10  FILLER               PIC X(24).
003800     05  FILLER                   PIC X(20).
