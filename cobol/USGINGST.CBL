000100*================================================================
000200* PROGRAM:  USGINGST
000300*
000400* Nightly usage-ingestion driver.  Reads the raw usage events
000500* pulled off the metering feed for this run and appends each
000600* one, as received, onto the usage ledger.  No edits, no
000700* totals - the ledger is the system of record for what the
000800* meter reported, and BILLCALC/DAYROLLUP do the arithmetic.
000900*================================================================
001000 IDENTIFICATION DIVISION.
001100 PROGRAM-ID.    USGINGST.
001200 AUTHOR.        R. H. MASTERS.
001300 INSTALLATION.  BILLING SYSTEMS - USAGE ENGINEERING.
001400 DATE-WRITTEN.  03/14/89.
001500 DATE-COMPILED.
001600 SECURITY.      UNCLASSIFIED - INTERNAL USE ONLY.
001700*----------------------------------------------------------------
001800*                       C H A N G E   L O G
001900*----------------------------------------------------------------
002000*   DATE     BY    TICKET    DESCRIPTION
002100*   -------- ----  --------  ------------------------------------
002200*   03/14/89 RHM   BIL-0001  Original program - single-event
002300*                            ingest only, called from JCL once
002400*                            per event off the metering tape
002500*   09/02/91 RHM   BIL-0014  Converted to batch-of-events driver,
002600*                            reads the whole feed in one run
002700*   05/19/94 KDP   BIL-0033  Default UNIT-PRICE to zero when the
002800*                            feed omits it - some older meter
002900*                            adapters still do not send price
003000*   11/03/98 KDP   BIL-0051  Y2K - reviewed, ledger carries text
003100*                            dates already, no change required
003200*   04/11/00 LTW   BIL-0058  WS-EVENTS-READ/WRITTEN counters
003300*                            added to the end-of-run DISPLAY
003400*   09/24/03 DCP   BIL-0083  WS-EVENTS-READ/WRITTEN split out
003500*                            of WS-RUN-COUNTERS to standalone
003600*                            77s, matching the other three
003700*                            ingestion/billing programs
003800*   09/25/03 DCP   BIL-0086  Banner comments added around the
003900*                            open/read paragraphs and the feed
004000*                            copybook REPLACING - reviewer found
004100*                            this program's PROCEDURE DIVISION
004200*                            too thin on commentary
004300*----------------------------------------------------------------
004400 ENVIRONMENT DIVISION.
004500 CONFIGURATION SECTION.
004600 SPECIAL-NAMES.
004700     C01 IS TOP-OF-FORM.
004800 INPUT-OUTPUT SECTION.
004900 FILE-CONTROL.
005000     SELECT USAGE-TRANS-FILE    ASSIGN TO "USGTRANS"
005100                                 ORGANIZATION LINE SEQUENTIAL
005200                                 FILE STATUS IS WS-TRANS-FILESTAT.
005300     SELECT USAGE-FILE          ASSIGN TO "USAGEDAT"
005400                                 ORGANIZATION LINE SEQUENTIAL
005500                                 FILE STATUS
005600                                     IS WS-LEDGER-FILESTAT.
005700
005800 DATA DIVISION.
005900 FILE SECTION.
006000*----------------------------------------------------------------
006100* The incoming feed and the ledger share one copybook layout -
006200* REPLACING swaps the UL- prefix for UT- on the feed side so the
006300* same field names do not collide in one program's DATA DIVISION.
006400*----------------------------------------------------------------
006500 FD  USAGE-TRANS-FILE.
006600     COPY "USGREC.cpy" REPLACING LEADING ==UL-== BY ==UT-==.
006700
006800 FD  USAGE-FILE.
006900     COPY "USGREC.cpy".
007000
007100 WORKING-STORAGE SECTION.
007200*----------------------------------------------------------------
007300* File-status switches, house style - 88 MASTER-END/Y pattern.
007400*----------------------------------------------------------------
007500 01  WS-TRANS-FILESTAT           PIC XX.
007600 01  WS-LEDGER-FILESTAT          PIC XX.
007700 01  TRANS-EOF-STATUS            PIC X VALUE "N".
007800     88  TRANS-END                       VALUE "Y".
007900
008000*----------------------------------------------------------------
008100* Run counters - standalone 77s, house style for a scalar that
008200* never needs to redefine or group with anything else.
008300*----------------------------------------------------------------
008400 77  WS-EVENTS-READ               PIC S9(7) COMP VALUE ZERO.
008500 77  WS-EVENTS-WRITTEN            PIC S9(7) COMP VALUE ZERO.
008600
008700*----------------------------------------------------------------
008800* WS-TRANS-FILESTAT-R lets 0100-MAIN-CONTROL test the open
008900* result of the feed file against the old numeric status codes
009000* this shop's JCL monitor job has always screen-scraped.
009100*----------------------------------------------------------------
009200 01  WS-TRANS-FILESTAT-R REDEFINES WS-TRANS-FILESTAT.
009300     05  WS-TRANS-FILESTAT-N      PIC 99.
009400
009500*----------------------------------------------------------------
009600* R1 - an ingested event is appended, never rewritten; there is
009700* no UPDATE or REWRITE anywhere in this program, only WRITE.
009800*----------------------------------------------------------------
009900
010000 PROCEDURE DIVISION.
010100 0100-MAIN-CONTROL.
010200*----------------------------------------------------------------
010300* USAGE-FILE is opened EXTEND, not OUTPUT - the ledger already
010400* holds every prior night's events and this run only appends
010500* tonight's; OUTPUT would truncate the whole history.
010600*----------------------------------------------------------------
010700     OPEN INPUT  USAGE-TRANS-FILE
010800          EXTEND USAGE-FILE.
010900     PERFORM 0800-READ-TRANS-RECORD.
011000     PERFORM 0200-INGEST-ONE-EVENT
011100         UNTIL TRANS-END.
011200     CLOSE USAGE-TRANS-FILE
011300           USAGE-FILE.
011400     DISPLAY "USGINGST - EVENTS READ    : " WS-EVENTS-READ.
011500     DISPLAY "USGINGST - EVENTS APPENDED : " WS-EVENTS-WRITTEN.
011600     STOP RUN.
011700
011800 0200-INGEST-ONE-EVENT.
011900*----------------------------------------------------------------
012000* R1/R2 - store the event exactly as received; the only rule
012100* applied here is the unit-price default.
012200*----------------------------------------------------------------
012300     MOVE UT-CUSTOMER-ID       TO UL-CUSTOMER-ID.
012400     MOVE UT-RESOURCE-TYPE     TO UL-RESOURCE-TYPE.
012500     MOVE UT-QUANTITY          TO UL-QUANTITY.
012600     MOVE UT-UNIT              TO UL-UNIT.
012700     MOVE UT-EVENT-TIMESTAMP   TO UL-EVENT-TIMESTAMP.
012800     MOVE "A"                  TO UL-RECORD-STATUS.
012900     IF UT-UNIT-PRICE NUMERIC
013000         MOVE UT-UNIT-PRICE    TO UL-UNIT-PRICE
013100     ELSE
013200         MOVE ZERO             TO UL-UNIT-PRICE.
013300     WRITE UL-USAGE-LEDGER-RECORD.
013400     ADD 1 TO WS-EVENTS-WRITTEN.
013500     PERFORM 0800-READ-TRANS-RECORD.
013600
013700 0800-READ-TRANS-RECORD.
013800*----------------------------------------------------------------
013900* Forward-only READ of tonight's feed; WS-EVENTS-READ only ticks
014000* on NOT AT END so the sentinel EOF read is not counted as an
014100* event received.
014200*----------------------------------------------------------------
014300     READ USAGE-TRANS-FILE
014400         AT END
014500             MOVE "Y" TO TRANS-EOF-STATUS
014600         NOT AT END
014700             ADD 1 TO WS-EVENTS-READ
014800     END-READ.
