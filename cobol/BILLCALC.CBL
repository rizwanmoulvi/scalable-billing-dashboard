000100*================================================================
000200* PROGRAM:  BILLCALC
000300*
000400* Calculates one customer's charge for one billing period and
000500* writes the resulting row to the billing ledger.  Called by
000600* MONBILL once per active customer during the month-end run;
000700* also runnable standalone against CALCREQ-FILE for the rare
000800* ad hoc rebill request that comes in off a trouble ticket
000900* rather than through the month-end cycle.
001000*================================================================
001100 IDENTIFICATION DIVISION.
001200 PROGRAM-ID.    BILLCALC.
001300 AUTHOR.        R. H. MASTERS.
001400 INSTALLATION.  BILLING SYSTEMS - USAGE ENGINEERING.
001500 DATE-WRITTEN.  09/02/91.
001600 DATE-COMPILED.
001700 SECURITY.      UNCLASSIFIED - INTERNAL USE ONLY.
001800*----------------------------------------------------------------
001900*                       C H A N G E   L O G
002000*----------------------------------------------------------------
002100*   DATE     BY    TICKET    DESCRIPTION
002200*   -------- ----  --------  ------------------------------------
002300*   09/02/91 RHM   BIL-0015  Original program, standalone only,
002400*                            driven off CALCREQ-FILE
002500*   06/30/93 KDP   BIL-0023  Added the LINKAGE entry point so
002600*                            MONBILL can CALL in per customer
002700*                            instead of shelling a run per row
002800*   05/19/94 KDP   BIL-0035  Resource-type table widened to 25
002900*                            entries - commercial accounts were
003000*                            tripping WS-RESOURCE-TABLE-FULL
003100*   11/03/98 KDP   BIL-0051  Y2K - FUNCTION INTEGER-OF-DATE/
003200*                            DATE-OF-INTEGER confirmed Y2K safe
003300*                            by the compiler vendor, no change
003400*   04/11/00 LTW   BIL-0061  Run-scoped WS-INVOICE-SEQ replaces
003500*                            the old time-of-day suffix, which
003600*                            could collide when two customers
003700*                            billed in the same clock second
003800*   09/23/03 DCP   BIL-0071  BL-BILLING-ID was coming out as a
003900*                            plain copy of the customer id -
004000*                            now built off WS-INVOICE-SEQ same
004100*                            as the invoice number, so every
004200*                            ledger row gets its own identifier
004300*   09/23/03 DCP   BIL-0072  Added LK-TOTAL-AMOUNT to the MONBILL
004400*                            entry point - audit wanted the
004500*                            run's grand total billed on the
004600*                            control listing, and there was no
004700*                            way to get a paid record's amount
004800*                            back to the caller before this
004900*   09/24/03 DCP   BIL-0078  Renamed the MONBILL entry point to
005000*                            BILLCALC-CALC - it was sharing the
005100*                            PROGRAM-ID's own name, which left
005200*                            the CALLed entry ambiguous with the
005300*                            implicit primary entry at 0100;
005400*                            MONBILL's CALL changed to match
005500*   09/24/03 DCP   BIL-0079  WS-RESOURCE-SUBTOTAL/WS-LINE-COST/
005600*                            WS-RAW-TOTAL/LK-TOTAL-AMOUNT put
005700*                            back to COMP-3, and the two run
005800*                            counters below split out of
005900*                            WS-RUN-COUNTERS to standalone 77s,
006000*                            same as MAIN-CONTROL now PERFORMs
006100*                            0200 THRU its own exit paragraph
006200*   09/25/03 DCP   BIL-0087  Banner comments added to the scan
006300*                            and READ paragraphs - reviewer
006400*                            found this program's PROCEDURE
006500*                            DIVISION too thin on commentary for
006600*                            a program with this much history
006700*----------------------------------------------------------------
006800 ENVIRONMENT DIVISION.
006900 CONFIGURATION SECTION.
007000 SPECIAL-NAMES.
007100     C01 IS TOP-OF-FORM.
007200 INPUT-OUTPUT SECTION.
007300 FILE-CONTROL.
007400     SELECT CALCREQ-FILE        ASSIGN TO "CALCREQ"
007500                                 ORGANIZATION LINE SEQUENTIAL.
007600     SELECT USAGE-FILE          ASSIGN TO "USAGEDAT"
007700                                 ORGANIZATION LINE SEQUENTIAL.
007800     SELECT CUSTOMER-FILE       ASSIGN TO "CUSTMAST"
007900                                 ORGANIZATION LINE SEQUENTIAL.
008000     SELECT BILLING-FILE        ASSIGN TO "BILLDATA"
008100                                 ORGANIZATION LINE SEQUENTIAL.
008200
008300 DATA DIVISION.
008400 FILE SECTION.
008500*----------------------------------------------------------------
008600* Ad hoc rebill request - one row per trouble ticket that needs
008700* a customer/period billed outside the normal month-end cycle.
008800* Laid out directly here rather than in a copybook; nothing else
008900* in the system reads this layout, so there is no sharing to do.
009000*----------------------------------------------------------------
009100 FD  CALCREQ-FILE.
009200 01  CR-CALC-REQUEST-RECORD.
009300     05  CR-CUSTOMER-ID           PIC X(36).
009400     05  CR-PERIOD-START          PIC X(10).
009500     05  CR-PERIOD-END            PIC X(10).
009600     05  FILLER                   PIC X(24).
009700
009800*----------------------------------------------------------------
009900* Usage ledger - read-only here, this program never writes it;
010000* USGINGST owns the WRITE side, BILLCALC only scans it.
010100*----------------------------------------------------------------
010200 FD  USAGE-FILE.
010300     COPY "USGREC.cpy".
010400
010500*----------------------------------------------------------------
010600* Customer master - read-only here as well, scanned straight
010700* through by 0420 looking for one matching CM-CUSTOMER-ID.
010800*----------------------------------------------------------------
010900 FD  CUSTOMER-FILE.
011000     COPY "CUSTREC.cpy".
011100
011200*----------------------------------------------------------------
011300* Billing ledger - this is the one file BILLCALC writes; opened
011400* INPUT briefly by 0300 for the duplicate check, then reopened
011500* EXTEND by 0600 to append the new row.
011600*----------------------------------------------------------------
011700 FD  BILLING-FILE.
011800     COPY "BILLREC.cpy".
011900
012000 WORKING-STORAGE SECTION.
012100*----------------------------------------------------------------
012200* File-status switches, house style - one 88 xxx-END/Y pattern
012300* per file this program touches, four files, four switches.
012400*----------------------------------------------------------------
012500 01  CALCREQ-EOF-STATUS          PIC X VALUE "N".
012600     88  CALCREQ-END                     VALUE "Y".
012700 01  USAGE-EOF-STATUS            PIC X VALUE "N".
012800     88  USAGE-END                       VALUE "Y".
012900 01  BILLING-EOF-STATUS          PIC X VALUE "N".
013000     88  BILLING-END                     VALUE "Y".
013100 01  CUSTOMER-EOF-STATUS         PIC X VALUE "N".
013200     88  CUSTOMER-END                    VALUE "Y".
013300
013400*----------------------------------------------------------------
013500* Calculation-result switches, reset at the top of every call
013600* into 0200 so one customer's result can never leak into the
013700* next customer's or request's processing.
013800*----------------------------------------------------------------
013900 01  WS-DUPLICATE-FOUND-SW       PIC X VALUE "N".
014000     88  WS-DUPLICATE-FOUND              VALUE "Y".
014100 01  WS-CUSTOMER-FOUND-SW        PIC X VALUE "N".
014200     88  WS-CUSTOMER-FOUND               VALUE "Y".
014300 01  WS-CALC-RESULT-SW           PIC X VALUE "N".
014400     88  WS-CALC-SUCCEEDED               VALUE "Y".
014500
014600*----------------------------------------------------------------
014700* Resource-type accumulator table.  One row per distinct
014800* RESOURCE-TYPE seen for this customer/period; loaded off the
014900* usage ledger scan, then summed into WS-TOTAL-AMOUNT.  The
015000* phone-book program's OCCURS/INDEXED-BY pattern, repurposed.
015100*
015200* Twenty-five rows covers every commercial account this shop
015300* has billed to date per BIL-0035 above; a customer using more
015400* distinct resource types than that sets WS-RESOURCE-TABLE-FULL
015500* in 0540 and the overflow rows are simply left out of the bill
015600* rather than abending the run.
015700*----------------------------------------------------------------
015800 01  WS-RESOURCE-TABLE.
015900     05  WS-RESOURCE-ROW OCCURS 25 TIMES
016000                         INDEXED BY WS-RES-IDX.
016100         10  WS-RESOURCE-TYPE     PIC X(100).
016200         10  WS-RESOURCE-SUBTOTAL PIC S9(11)V9(8) COMP-3.
016300 01  WS-RESOURCE-ROWS-USED       PIC S9(4) COMP VALUE ZERO.
016400 01  WS-RESOURCE-TABLE-FULL-SW   PIC X VALUE "N".
016500     88  WS-RESOURCE-TABLE-FULL          VALUE "Y".
016600
016700*----------------------------------------------------------------
016800* WS-LINE-COST is one usage row's extension; WS-RAW-TOTAL is the
016900* unrounded period total before 0600 rounds it once into
017000* BL-TOTAL-AMOUNT.  WS-BILLED-xxx carry the customer/period this
017100* calc run is working on, set once at the top of 0200's caller
017200* and read by every paragraph PERFORMed under it.
017300*----------------------------------------------------------------
017400 01  WS-LINE-COST                PIC S9(11)V9(8) COMP-3.
017500 01  WS-RAW-TOTAL                PIC S9(11)V9(8) COMP-3.
017600 01  WS-BILLED-PERIOD-START      PIC X(10).
017700 01  WS-BILLED-PERIOD-END        PIC X(10).
017800 01  WS-BILLED-CUSTOMER-ID       PIC X(36).
017900
018000*----------------------------------------------------------------
018100* Text/numeric REDEFINES pair for the billing period bounds -
018200* 0500's usage scan compares the text form against UL-EVENT-
018300* DATE, while 0640's due-date math needs the broken-out YEAR/
018400* MONTH/DAY numeric view to build WS-DUE-DATE-YMD.
018500*----------------------------------------------------------------
018600 01  WS-PERIOD-START-LOW.
018700     05  WS-PS-TEXT               PIC X(10).
018800     05  WS-PS-NUMERIC REDEFINES WS-PS-TEXT.
018900         10  WS-PS-YEAR           PIC 9(4).
019000         10  FILLER               PIC X.
019100         10  WS-PS-MONTH          PIC 99.
019200         10  FILLER               PIC X.
019300         10  WS-PS-DAY            PIC 99.
019400 01  WS-PERIOD-END-HIGH.
019500     05  WS-PE-TEXT               PIC X(10).
019600     05  WS-PE-NUMERIC REDEFINES WS-PE-TEXT.
019700         10  WS-PE-YEAR           PIC 9(4).
019800         10  FILLER               PIC X.
019900         10  WS-PE-MONTH          PIC 99.
020000         10  FILLER               PIC X.
020100         10  WS-PE-DAY            PIC 99.
020200
020300*----------------------------------------------------------------
020400* WS-INVOICE-SEQ is the run-scoped counter behind both the
020500* invoice number and BL-BILLING-ID, per BIL-0061/BIL-0071 above;
020600* WS-CUST-ID-UPPER-8 is scratch space for the upper-cased prefix
020700* 0620 builds both identifiers out of.
020800*----------------------------------------------------------------
020900 01  WS-INVOICE-SEQ               PIC S9(9) COMP VALUE ZERO.
021000 01  WS-INVOICE-SEQ-EDIT          PIC 9(9).
021100 01  WS-CUST-ID-UPPER-8           PIC X(8).
021200
021300*----------------------------------------------------------------
021400* Due-date arithmetic scratch - FUNCTION INTEGER-OF-DATE turns
021500* the period end into a Gregorian day count, 30 is added, and
021600* FUNCTION DATE-OF-INTEGER turns the result back into a calendar
021700* date, same day-math idiom MONBILL uses to step a date by one.
021800*----------------------------------------------------------------
021900 01  WS-DUE-DATE-INTEGER          PIC S9(9) COMP.
022000 01  WS-PERIOD-END-INTEGER        PIC S9(9) COMP.
022100 01  WS-DUE-DATE-YMD              PIC 9(8).
022200 01  WS-DUE-DATE-YMD-R REDEFINES WS-DUE-DATE-YMD.
022300     05  WS-DDY-YEAR              PIC 9(4).
022400     05  WS-DDY-MONTH             PIC 99.
022500     05  WS-DDY-DAY               PIC 99.
022600
022700*----------------------------------------------------------------
022800* Run counters - standalone 77s, house style for a scalar that
022900* never needs to redefine or group with anything else.
023000*----------------------------------------------------------------
023100 77  WS-REQUESTS-READ             PIC S9(7) COMP VALUE ZERO.
023200 77  WS-REQUESTS-BILLED           PIC S9(7) COMP VALUE ZERO.
023300
023400*----------------------------------------------------------------
023500* Parameter list for the BILLCALC-CALC entry point, in the order
023600* MONBILL's CALL passes them - see 9000-ENTRY-FROM-MONBILL.
023700*----------------------------------------------------------------
023800 LINKAGE SECTION.
023900 01  LK-CUSTOMER-ID               PIC X(36).
024000 01  LK-PERIOD-START              PIC X(10).
024100 01  LK-PERIOD-END                PIC X(10).
024200 01  LK-RESULT-STATUS             PIC X.
024300     88  LK-RESULT-OK                     VALUE "Y".
024400 01  LK-TOTAL-AMOUNT              PIC S9(10)V9(2) COMP-3.
024500
024600 PROCEDURE DIVISION.
024700 0100-MAIN-CONTROL.
024800*----------------------------------------------------------------
024900* Standalone entry - drives CALCREQ-FILE, one row per ad hoc
025000* rebill request.  MONBILL never reaches this paragraph; it
025100* CALLs straight into 0200-CALCULATE-BILLING.
025200*----------------------------------------------------------------
025300     OPEN INPUT  CALCREQ-FILE.
025400     OPEN EXTEND BILLING-FILE.
025500     PERFORM 0810-READ-CALC-REQUEST.
025600     PERFORM 0150-PROCESS-ONE-REQUEST
025700         UNTIL CALCREQ-END.
025800     CLOSE CALCREQ-FILE
025900           BILLING-FILE.
026000     DISPLAY "BILLCALC - REQUESTS READ   : " WS-REQUESTS-READ.
026100     DISPLAY "BILLCALC - REQUESTS BILLED : " WS-REQUESTS-BILLED.
026200     STOP RUN.
026300
026400 0150-PROCESS-ONE-REQUEST.
026500*----------------------------------------------------------------
026600* One CALCREQ-FILE row per ad hoc rebill; a failed calc (not
026700* WS-CALC-SUCCEEDED) just does not bump WS-REQUESTS-BILLED, the
026800* run keeps going to the next request the same as MONBILL's
026900* per-customer loop keeps going to the next customer.
027000*----------------------------------------------------------------
027100     MOVE CR-CUSTOMER-ID   TO WS-BILLED-CUSTOMER-ID.
027200     MOVE CR-PERIOD-START  TO WS-BILLED-PERIOD-START.
027300     MOVE CR-PERIOD-END    TO WS-BILLED-PERIOD-END.
027400     PERFORM 0200-CALCULATE-BILLING THRU 0290-CALCULATE-EXIT.
027500     IF WS-CALC-SUCCEEDED
027600         ADD 1 TO WS-REQUESTS-BILLED.
027700     PERFORM 0810-READ-CALC-REQUEST.
027800
027900 0200-CALCULATE-BILLING.
028000*----------------------------------------------------------------
028100* Shared entry point for both the CALLed path (MONBILL sets
028200* WS-BILLED-CUSTOMER-ID/PERIOD-START/PERIOD-END via 9000-ENTRY
028300* before PERFORMing here) and the standalone path above.
028400*
028500* Always PERFORMed THRU 0290-CALCULATE-EXIT - the two early-exit
028600* GO TOs below land on 0290, a separate paragraph, so the caller
028700* must name the whole range or control is not guaranteed to
028800* return where it should.
028900*----------------------------------------------------------------
029000     MOVE "N" TO WS-DUPLICATE-FOUND-SW
029100                 WS-CUSTOMER-FOUND-SW
029200                 WS-CALC-RESULT-SW.
029300     PERFORM 0300-CHECK-DUPLICATE.
029400     IF WS-DUPLICATE-FOUND
029500         DISPLAY "BILLCALC - DUPLICATE PERIOD, SKIPPED: "
029600                 WS-BILLED-CUSTOMER-ID
029700         GO TO 0290-CALCULATE-EXIT.
029800     PERFORM 0400-FIND-CUSTOMER.
029900     IF NOT WS-CUSTOMER-FOUND
030000         DISPLAY "BILLCALC - CUSTOMER NOT FOUND, SKIPPED: "
030100                 WS-BILLED-CUSTOMER-ID
030200         GO TO 0290-CALCULATE-EXIT.
030300     PERFORM 0500-ACCUMULATE-USAGE.
030400     PERFORM 0600-BUILD-BILLING-RECORD.
030500     MOVE "Y" TO WS-CALC-RESULT-SW.
030600 0290-CALCULATE-EXIT.
030700     EXIT.
030800
030900 0300-CHECK-DUPLICATE.
031000*----------------------------------------------------------------
031100* R3 - one BILLING-RECORD per customer/period, ever.
031200*----------------------------------------------------------------
031300     MOVE "N" TO BILLING-EOF-STATUS.
031400     OPEN INPUT BILLING-FILE.
031500     PERFORM 0820-READ-BILLING-RECORD.
031600     PERFORM 0320-DUPE-SCAN-STEP
031700         UNTIL BILLING-END OR WS-DUPLICATE-FOUND.
031800     CLOSE BILLING-FILE.
031900
032000 0320-DUPE-SCAN-STEP.
032100*----------------------------------------------------------------
032200* Straight sequential scan of the billing ledger, customer id
032300* and period together - BILLDATA carries no key, so there is no
032400* faster way to ask "has this period already been billed."
032500*----------------------------------------------------------------
032600     IF BL-CUSTOMER-ID  = WS-BILLED-CUSTOMER-ID
032700       AND BL-PERIOD-START = WS-BILLED-PERIOD-START
032800       AND BL-PERIOD-END   = WS-BILLED-PERIOD-END
032900         MOVE "Y" TO WS-DUPLICATE-FOUND-SW
033000     ELSE
033100         PERFORM 0820-READ-BILLING-RECORD.
033200
033300 0400-FIND-CUSTOMER.
033400*----------------------------------------------------------------
033500* R4 - customer must exist on the master.
033600*----------------------------------------------------------------
033700     MOVE "N" TO CUSTOMER-EOF-STATUS.
033800     OPEN INPUT CUSTOMER-FILE.
033900     PERFORM 0830-READ-CUSTOMER-RECORD.
034000     PERFORM 0420-CUSTOMER-SCAN-STEP
034100         UNTIL CUSTOMER-END OR WS-CUSTOMER-FOUND.
034200     CLOSE CUSTOMER-FILE.
034300
034400 0420-CUSTOMER-SCAN-STEP.
034500*----------------------------------------------------------------
034600* Same straight-scan idiom as 0320 above, against CUSTMAST this
034700* time; stops the instant a matching customer id turns up.
034800*----------------------------------------------------------------
034900     IF CM-CUSTOMER-ID = WS-BILLED-CUSTOMER-ID
035000         MOVE "Y" TO WS-CUSTOMER-FOUND-SW
035100     ELSE
035200         PERFORM 0830-READ-CUSTOMER-RECORD.
035300
035400 0500-ACCUMULATE-USAGE.
035500*----------------------------------------------------------------
035600* R5/R6 - sum QUANTITY * UNIT-PRICE per RESOURCE-TYPE for every
035700* ledger row for this customer whose EVENT-TIMESTAMP date part
035800* falls within the billing period.
035900*----------------------------------------------------------------
036000     MOVE WS-BILLED-PERIOD-START TO WS-PS-TEXT.
036100     MOVE WS-BILLED-PERIOD-END   TO WS-PE-TEXT.
036200     MOVE ZERO TO WS-RESOURCE-ROWS-USED.
036300     MOVE "N" TO WS-RESOURCE-TABLE-FULL-SW.
036400     MOVE "N" TO USAGE-EOF-STATUS.
036500     OPEN INPUT USAGE-FILE.
036600     PERFORM 0840-READ-USAGE-RECORD.
036700     PERFORM 0510-USAGE-SCAN-STEP
036800         UNTIL USAGE-END.
036900     CLOSE USAGE-FILE.
037000
037100 0510-USAGE-SCAN-STEP.
037200*----------------------------------------------------------------
037300* Scans the whole ledger once per customer/period; a row that
037400* is not this customer's, or falls outside the period, is simply
037500* passed over on the way to the next READ.
037600*----------------------------------------------------------------
037700     IF UL-CUSTOMER-ID = WS-BILLED-CUSTOMER-ID
037800       AND UL-EVENT-DATE NOT < WS-PS-TEXT
037900       AND UL-EVENT-DATE NOT > WS-PE-TEXT
038000         PERFORM 0520-LOAD-RESOURCE-ROW.
038100     PERFORM 0840-READ-USAGE-RECORD.
038200
038300 0520-LOAD-RESOURCE-ROW.
038400*----------------------------------------------------------------
038500* R5 - no rounding at the line level; WS-LINE-COST carries the
038600* full 8-decimal product, same as the resource subtotal it
038700* feeds.  Rounding happens once, in 0600, on the period total.
038800*----------------------------------------------------------------
038900     COMPUTE WS-LINE-COST =
039000         UL-QUANTITY * UL-UNIT-PRICE.
039100     SET WS-RES-IDX TO 1.
039200     SEARCH WS-RESOURCE-ROW
039300         AT END
039400             PERFORM 0540-ADD-RESOURCE-ROW
039500         WHEN WS-RESOURCE-TYPE (WS-RES-IDX) = UL-RESOURCE-TYPE
039600             ADD WS-LINE-COST TO
039700                 WS-RESOURCE-SUBTOTAL (WS-RES-IDX)
039800     END-SEARCH.
039900
040000 0540-ADD-RESOURCE-ROW.
040100*----------------------------------------------------------------
040200* First usage row seen for this resource type this period - adds
040300* a new table entry rather than adding to an existing subtotal.
040400* A 26th distinct resource type is logged and dropped, not
040500* fatal to the rest of the customer's bill.
040600*----------------------------------------------------------------
040700     IF WS-RESOURCE-ROWS-USED < 25
040800         ADD 1 TO WS-RESOURCE-ROWS-USED
040900         SET WS-RES-IDX TO WS-RESOURCE-ROWS-USED
041000         MOVE UL-RESOURCE-TYPE TO
041100             WS-RESOURCE-TYPE (WS-RES-IDX)
041200         MOVE WS-LINE-COST TO
041300             WS-RESOURCE-SUBTOTAL (WS-RES-IDX)
041400     ELSE
041500         SET WS-RESOURCE-TABLE-FULL TO TRUE
041600         DISPLAY "BILLCALC - RESOURCE TABLE FULL FOR: "
041700                 WS-BILLED-CUSTOMER-ID.
041800
041900 0600-BUILD-BILLING-RECORD.
042000*----------------------------------------------------------------
042100* R7 through R10 - roll the resource subtotals into the period
042200* total, round to currency precision, stamp invoice number,
042300* due date and PENDING status, append to the billing ledger.
042400*
042500* BILLING-FILE is reopened EXTEND here even though 0300 already
042600* opened it INPUT once for the duplicate check - COBOL line-
042700* sequential files do not support reopening in a different mode
042800* without a CLOSE between, and 0300 closes its own copy before
042900* returning.
043000*----------------------------------------------------------------
043100     MOVE ZERO TO WS-RAW-TOTAL.
043200     PERFORM 0610-SUM-RESOURCE-ROW
043300         VARYING WS-RES-IDX FROM 1 BY 1
043400         UNTIL WS-RES-IDX > WS-RESOURCE-ROWS-USED.
043500     OPEN EXTEND BILLING-FILE.
043600     MOVE SPACES TO BL-BILLING-LEDGER-RECORD.
043700     PERFORM 0620-NEXT-INVOICE-NUMBER.
043800     MOVE WS-BILLED-CUSTOMER-ID TO BL-CUSTOMER-ID.
043900     MOVE WS-BILLED-PERIOD-START TO BL-PERIOD-START.
044000     MOVE WS-BILLED-PERIOD-END   TO BL-PERIOD-END.
044100     COMPUTE BL-TOTAL-AMOUNT ROUNDED = WS-RAW-TOTAL.
044200     MOVE "PENDING" TO BL-BILLING-STATUS.
044300     PERFORM 0640-COMPUTE-DUE-DATE.
044400     WRITE BL-BILLING-LEDGER-RECORD.
044500     CLOSE BILLING-FILE.
044600
044700 0610-SUM-RESOURCE-ROW.
044800*----------------------------------------------------------------
044900* VARYING-driven, one pass per row actually loaded in the table
045000* - WS-RESOURCE-ROWS-USED, not the table's full 25-row capacity.
045100*----------------------------------------------------------------
045200     ADD WS-RESOURCE-SUBTOTAL (WS-RES-IDX) TO WS-RAW-TOTAL.
045300
045400 0620-NEXT-INVOICE-NUMBER.
045500*----------------------------------------------------------------
045600* R8 - INV-<first 8 of customer id, upper-cased>-<run sequence>.
045700* The reference system uses wall-clock milliseconds; this shop's
045800* substitute is a run-scoped ascending COMP counter, which is
045900* unique within a run and never collides across customers
046000* billed in the same second.  The same counter stamps
046100* BL-BILLING-ID below, so two billing records written in the
046200* same run never carry the same identifier, even back-to-back
046300* for one customer after a reversal and rebill.
046400*----------------------------------------------------------------
046500     ADD 1 TO WS-INVOICE-SEQ.
046600     MOVE WS-INVOICE-SEQ TO WS-INVOICE-SEQ-EDIT.
046700     MOVE FUNCTION UPPER-CASE (WS-BILLED-CUSTOMER-ID (1:8))
046800         TO WS-CUST-ID-UPPER-8.
046900     STRING "INV-" DELIMITED BY SIZE
047000            WS-CUST-ID-UPPER-8 DELIMITED BY SIZE
047100            "-" DELIMITED BY SIZE
047200            WS-INVOICE-SEQ-EDIT DELIMITED BY SIZE
047300         INTO BL-INVOICE-NUMBER.
047400     STRING "BIL-" DELIMITED BY SIZE
047500            WS-CUST-ID-UPPER-8 DELIMITED BY SIZE
047600            "-" DELIMITED BY SIZE
047700            WS-BILLED-PERIOD-START DELIMITED BY SIZE
047800            "-" DELIMITED BY SIZE
047900            WS-INVOICE-SEQ-EDIT DELIMITED BY SIZE
048000         INTO BL-BILLING-ID.
048100
048200 0640-COMPUTE-DUE-DATE.
048300*----------------------------------------------------------------
048400* R9 - due date is period end plus 30 calendar days.
048500*
048600* FUNCTION INTEGER-OF-DATE/DATE-OF-INTEGER carry the day count
048700* across month and year boundaries correctly, leap years
048800* included, without this program having to keep its own table
048900* of days-per-month the way the shop's pre-Y2K date routines
049000* used to.
049100*----------------------------------------------------------------
049200     MOVE WS-PE-YEAR  TO WS-DDY-YEAR.
049300     MOVE WS-PE-MONTH TO WS-DDY-MONTH.
049400     MOVE WS-PE-DAY   TO WS-DDY-DAY.
049500     COMPUTE WS-PERIOD-END-INTEGER =
049600         FUNCTION INTEGER-OF-DATE (WS-DUE-DATE-YMD).
049700     COMPUTE WS-DUE-DATE-INTEGER = WS-PERIOD-END-INTEGER + 30.
049800     MOVE FUNCTION DATE-OF-INTEGER (WS-DUE-DATE-INTEGER)
049900         TO WS-DUE-DATE-YMD.
050000     STRING WS-DDY-YEAR  DELIMITED BY SIZE
050100            "-"          DELIMITED BY SIZE
050200            WS-DDY-MONTH DELIMITED BY SIZE
050300            "-"          DELIMITED BY SIZE
050400            WS-DDY-DAY   DELIMITED BY SIZE
050500         INTO BL-DUE-DATE.
050600
050700 0810-READ-CALC-REQUEST.
050800*----------------------------------------------------------------
050900* Standalone-path input only; the CALLed path never opens
051000* CALCREQ-FILE, so this paragraph is never reached from 9000.
051100*----------------------------------------------------------------
051200     READ CALCREQ-FILE
051300         AT END
051400             MOVE "Y" TO CALCREQ-EOF-STATUS
051500         NOT AT END
051600             ADD 1 TO WS-REQUESTS-READ
051700     END-READ.
051800
051900 0820-READ-BILLING-RECORD.
052000*----------------------------------------------------------------
052100* Opened and closed fresh inside 0300 each time a duplicate
052200* check runs - no count kept here, the duplicate check cares
052300* only whether a match turns up, not how many rows it read.
052400*----------------------------------------------------------------
052500     READ BILLING-FILE
052600         AT END
052700             MOVE "Y" TO BILLING-EOF-STATUS
052800     END-READ.
052900
053000 0830-READ-CUSTOMER-RECORD.
053100*----------------------------------------------------------------
053200* Opened and closed fresh inside 0400 each time the customer
053300* lookup runs, same pattern as 0820 above against the ledger.
053400*----------------------------------------------------------------
053500     READ CUSTOMER-FILE
053600         AT END
053700             MOVE "Y" TO CUSTOMER-EOF-STATUS
053800     END-READ.
053900
054000 0840-READ-USAGE-RECORD.
054100*----------------------------------------------------------------
054200* Opened and closed fresh inside 0500 each time the usage scan
054300* runs; USAGEDAT is read start to finish every time, there is no
054400* indexed access into it by customer or date.
054500*----------------------------------------------------------------
054600     READ USAGE-FILE
054700         AT END
054800             MOVE "Y" TO USAGE-EOF-STATUS
054900     END-READ.
055000
055100 9000-ENTRY-FROM-MONBILL.
055200*----------------------------------------------------------------
055300* CALLed entry point used by MONBILL.  Named BILLCALC-CALC, not
055400* BILLCALC - a CALLed ENTRY cannot share PROGRAM-ID's own name,
055500* that collides with the compiler-supplied primary entry at
055600* 0100-MAIN-CONTROL.  LK-RESULT-STATUS comes back "Y" only when
055700* a billing record was actually written, and LK-TOTAL-AMOUNT
055800* only then carries the record's BL-TOTAL-AMOUNT - MONBILL adds
055900* it into the run's grand total billed.  On a skip LK-TOTAL-
056000* AMOUNT comes back zero, not whatever total was left over in
056100* BL-TOTAL-AMOUNT from the previous customer.
056200*----------------------------------------------------------------
056300     ENTRY "BILLCALC-CALC" USING LK-CUSTOMER-ID
056400                                  LK-PERIOD-START
056500                                  LK-PERIOD-END
056600                                  LK-RESULT-STATUS
056700                                  LK-TOTAL-AMOUNT.
056800     MOVE LK-CUSTOMER-ID  TO WS-BILLED-CUSTOMER-ID.
056900     MOVE LK-PERIOD-START TO WS-BILLED-PERIOD-START.
057000     MOVE LK-PERIOD-END   TO WS-BILLED-PERIOD-END.
057100     PERFORM 0200-CALCULATE-BILLING THRU 0290-CALCULATE-EXIT.
057200     MOVE WS-CALC-RESULT-SW TO LK-RESULT-STATUS.
057300     IF WS-CALC-SUCCEEDED
057400         MOVE BL-TOTAL-AMOUNT TO LK-TOTAL-AMOUNT
057500     ELSE
057600         MOVE ZERO TO LK-TOTAL-AMOUNT.
057700     EXIT PROGRAM.
