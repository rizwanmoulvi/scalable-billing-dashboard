000100*================================================================
000200* PROGRAM:  DAYROLLUP
000300*
000400* Rebuilds the daily usage summary in full from the usage
000500* ledger.  SORTs the ledger by customer, usage date (most
000600* recent first) and resource type, then walks the sorted file
000700* accumulating one row per customer/date/resource group.  The
000800* summary file is a read-side convenience only; BILLCALC never
000900* looks at it.
001000*================================================================
001100 IDENTIFICATION DIVISION.
001200 PROGRAM-ID.    DAYROLLUP.
001300 AUTHOR.        J. T. OKONKWO.
001400 INSTALLATION.  BILLING SYSTEMS - USAGE ENGINEERING.
001500 DATE-WRITTEN.  06/30/93.
001600 DATE-COMPILED.
001700 SECURITY.      UNCLASSIFIED - INTERNAL USE ONLY.
001800*----------------------------------------------------------------
001900*                       C H A N G E   L O G
002000*----------------------------------------------------------------
002100*   DATE     BY    TICKET    DESCRIPTION
002200*   -------- ----  --------  ------------------------------------
002300*   06/30/93 JTO   BIL-0025  Original program - two-level break
002400*                            on customer and resource only
002500*   05/19/94 KDP   BIL-0037  Added usage-date as the middle sort
002600*                            key, descending, per the analytics
002700*                            group's reporting-order request
002800*   11/03/98 KDP   BIL-0053  Y2K - usage date carried as 4-digit
002900*                            year text throughout, verified
003000*   02/08/02 LTW   BIL-0069  Full rebuild each run instead of
003100*                            incremental update - incremental
003200*                            update was losing rows on restart
003300*   09/24/03 DCP   BIL-0082  SORT-QUANTITY/SORT-UNIT-PRICE/WS-
003400*                            LINE-COST/WS-TOTAL-QUANTITY/WS-
003500*                            TOTAL-COST put back to COMP-3; the
003600*                            two run counters split to standalone
003700*                            77s; end-of-run totals now print via
003800*                            a PERFORMed 9000 paragraph THRU its
003900*                            own exit instead of inline DISPLAYs
004000*   09/25/03 DCP   BIL-0085  Banner comments added ahead of the
004100*                            SORT input/output procedures and the
004200*                            read/return paragraphs - reviewer
004300*                            found the PROCEDURE DIVISION too
004400*                            thin on commentary for a program of
004500*                            this shop's age and upkeep history
004600*----------------------------------------------------------------
004700 ENVIRONMENT DIVISION.
004800 CONFIGURATION SECTION.
004900 SPECIAL-NAMES.
005000     C01 IS TOP-OF-FORM.
005100 INPUT-OUTPUT SECTION.
005200 FILE-CONTROL.
005300     SELECT USAGE-FILE         ASSIGN TO "USAGEDAT"
005400                                ORGANIZATION LINE SEQUENTIAL.
005500     SELECT SUMMARY-FILE       ASSIGN TO "USGSUMRY"
005600                                ORGANIZATION LINE SEQUENTIAL.
005700     SELECT SORT-USAGE-WORK    ASSIGN TO SORTWK01.
005800
005900 DATA DIVISION.
006000 FILE SECTION.
006100 FD  USAGE-FILE.
006200     COPY "USGREC.cpy".
006300
006400 FD  SUMMARY-FILE.
006500     COPY "SUMREC.cpy".
006600
006700*----------------------------------------------------------------
006800* Sort work record - carries only the fields the rollup actually
006900* needs off the ledger; the trailing FILLER rounds the record to
007000* a width this shop's sort utility handles without complaint.
007100*----------------------------------------------------------------
007200 SD  SORT-USAGE-WORK.
007300 01  SORT-USAGE-RECORD.
007400     05  SORT-CUSTOMER-ID         PIC X(36).
007500     05  SORT-USAGE-DATE          PIC X(10).
007600     05  SORT-RESOURCE-TYPE       PIC X(100).
007700     05  SORT-QUANTITY            PIC S9(11)V9(4) COMP-3.
007800     05  SORT-UNIT-PRICE          PIC S9(6)V9(4) COMP-3.
007900     05  FILLER                   PIC X(20).
008000
008100 WORKING-STORAGE SECTION.
008200*----------------------------------------------------------------
008300* File-status switches, house style - 88 xxx-END/Y pattern.
008400* WS-GROUP-ACTIVE-SW is not a file switch, it tracks whether a
008500* rollup group is currently open in WS-PREV-GROUP-KEY below, so
008600* 2100 knows whether there is a group in progress to close out.
008700*----------------------------------------------------------------
008800 01  USAGE-EOF-STATUS            PIC X VALUE "N".
008900     88  USAGE-END                       VALUE "Y".
009000 01  SORT-EOF-STATUS             PIC X VALUE "N".
009100     88  SORT-END                        VALUE "Y".
009200 01  WS-GROUP-ACTIVE-SW          PIC X VALUE "N".
009300     88  WS-GROUP-ACTIVE                 VALUE "Y".
009400
009500 01  WS-PREV-GROUP-KEY.
009600     05  WS-PREV-CUSTOMER-ID      PIC X(36).
009700     05  WS-PREV-USAGE-DATE       PIC X(10).
009800*-------------------------------------------------------------
009900* WS-PREV-USAGE-DATE-R lets the end-of-run DISPLAY summary
010000* print the break year without re-editing the text date.
010100*-------------------------------------------------------------
010200     05  WS-PREV-USAGE-DATE-R REDEFINES WS-PREV-USAGE-DATE.
010300         10  WS-PREV-USAGE-YEAR   PIC X(4).
010400         10  FILLER               PIC X(6).
010500     05  WS-PREV-RESOURCE-TYPE    PIC X(100).
010600     05  FILLER                   PIC X(14).
010700
010800*----------------------------------------------------------------
010900* WS-LINE-COST is the per-record extension (quantity times unit
011000* price) before it is folded into the group's running total;
011100* WS-EVENT-COUNT is how many ledger rows fell into the group
011200* that DS-EVENT-COUNT on the summary record reports.
011300*----------------------------------------------------------------
011400 01  WS-LINE-COST                PIC S9(11)V9(8) COMP-3.
011500 01  WS-TOTAL-QUANTITY           PIC S9(11)V9(4) COMP-3.
011600 01  WS-TOTAL-COST               PIC S9(11)V9(8) COMP-3.
011700 01  WS-EVENT-COUNT              PIC S9(9) COMP.
011800
011900*----------------------------------------------------------------
012000* Run counters - standalone 77s, house style for a scalar that
012100* never needs to redefine or group with anything else.
012200*----------------------------------------------------------------
012300 77  WS-EVENTS-READ               PIC S9(7) COMP VALUE ZERO.
012400 77  WS-GROUPS-WRITTEN            PIC S9(7) COMP VALUE ZERO.
012500
012600 PROCEDURE DIVISION.
012700 0000-MAIN-PARA.
012800*----------------------------------------------------------------
012900* One SORT verb drives the whole run - the INPUT PROCEDURE feeds
013000* the sort off the usage ledger, the OUTPUT PROCEDURE walks the
013100* sorted rows and writes the summary file; there is no separate
013200* pass to read the ledger a second time.
013300*----------------------------------------------------------------
013400     SORT SORT-USAGE-WORK
013500         ASCENDING  KEY SORT-CUSTOMER-ID
013600         DESCENDING KEY SORT-USAGE-DATE
013700         ASCENDING  KEY SORT-RESOURCE-TYPE
013800         INPUT PROCEDURE  1000-RELEASE-USAGE
013900         OUTPUT PROCEDURE 2000-RETURN-CONTROL.
014000     PERFORM 9000-PRINT-TOTALS THRU 9000-PRINT-EXIT.
014100     STOP RUN.
014200
014300 1000-RELEASE-USAGE.
014400*----------------------------------------------------------------
014500* SORT's INPUT PROCEDURE - opens the ledger itself, RELEASEs
014600* every record to the sort work file, and closes the ledger
014700* again before control returns to the SORT verb.
014800*----------------------------------------------------------------
014900     OPEN INPUT USAGE-FILE.
015000     PERFORM 1200-READ-USAGE-RECORD.
015100     PERFORM 1100-RELEASE-LOOP
015200         UNTIL USAGE-END.
015300     CLOSE USAGE-FILE.
015400
015500 1100-RELEASE-LOOP.
015600*----------------------------------------------------------------
015700* R13 - the rollup key is customer / calendar-date / resource;
015800* UL-EVENT-DATE is the date part carried by the timestamp
015900* REDEFINES, so no parsing is needed here.
016000*----------------------------------------------------------------
016100     MOVE UL-CUSTOMER-ID   TO SORT-CUSTOMER-ID.
016200     MOVE UL-EVENT-DATE    TO SORT-USAGE-DATE.
016300     MOVE UL-RESOURCE-TYPE TO SORT-RESOURCE-TYPE.
016400     MOVE UL-QUANTITY      TO SORT-QUANTITY.
016500     MOVE UL-UNIT-PRICE    TO SORT-UNIT-PRICE.
016600     RELEASE SORT-USAGE-RECORD.
016700     PERFORM 1200-READ-USAGE-RECORD.
016800
016900 1200-READ-USAGE-RECORD.
017000*----------------------------------------------------------------
017100* Straight forward-only READ of the ledger; WS-EVENTS-READ is
017200* the count this program reports at 9000, one tick per record
017300* actually released to the sort, EOF record excluded.
017400*----------------------------------------------------------------
017500     READ USAGE-FILE
017600         AT END
017700             MOVE "Y" TO USAGE-EOF-STATUS
017800         NOT AT END
017900             ADD 1 TO WS-EVENTS-READ
018000     END-READ.
018100
018200 2000-RETURN-CONTROL.
018300*----------------------------------------------------------------
018400* SORT's OUTPUT PROCEDURE - opens the summary file, RETURNs the
018500* sorted rows one at a time through 2100, and writes out any
018600* group still open when the sort runs dry before closing.
018700*----------------------------------------------------------------
018800     OPEN OUTPUT SUMMARY-FILE.
018900     PERFORM 2200-RETURN-SORT-RECORD.
019000     PERFORM 2100-PROCESS-ROLLUP-LOOP
019100         UNTIL SORT-END.
019200     IF WS-GROUP-ACTIVE
019300         PERFORM 2400-WRITE-SUMMARY-RECORD.
019400     CLOSE SUMMARY-FILE.
019500
019600 2100-PROCESS-ROLLUP-LOOP.
019700*----------------------------------------------------------------
019800* R13/R15 - a break in any of the three key fields closes the
019900* group in progress (writing its summary row) and starts a new
020000* one; the sort keys above already put the rows in the order
020100* R15 wants on the way out.
020200*----------------------------------------------------------------
020300     IF WS-GROUP-ACTIVE
020400       AND (SORT-CUSTOMER-ID   NOT = WS-PREV-CUSTOMER-ID
020500         OR SORT-USAGE-DATE    NOT = WS-PREV-USAGE-DATE
020600         OR SORT-RESOURCE-TYPE NOT = WS-PREV-RESOURCE-TYPE)
020700         PERFORM 2400-WRITE-SUMMARY-RECORD.
020800     IF NOT WS-GROUP-ACTIVE
020900         PERFORM 2050-START-NEW-GROUP.
021000     PERFORM 2300-ACCUMULATE-SORT-RECORD.
021100     PERFORM 2200-RETURN-SORT-RECORD.
021200
021300 2050-START-NEW-GROUP.
021400*----------------------------------------------------------------
021500* Seeds WS-PREV-GROUP-KEY and zeroes the accumulators for the
021600* group that is about to open; called only when 2100 finds no
021700* group currently active.
021800*----------------------------------------------------------------
021900     MOVE SORT-CUSTOMER-ID   TO WS-PREV-CUSTOMER-ID.
022000     MOVE SORT-USAGE-DATE    TO WS-PREV-USAGE-DATE.
022100     MOVE SORT-RESOURCE-TYPE TO WS-PREV-RESOURCE-TYPE.
022200     MOVE ZERO TO WS-TOTAL-QUANTITY
022300                  WS-TOTAL-COST
022400                  WS-EVENT-COUNT.
022500     SET WS-GROUP-ACTIVE TO TRUE.
022600
022700 2300-ACCUMULATE-SORT-RECORD.
022800*----------------------------------------------------------------
022900* By the time control reaches here 2100 has already closed any
023000* prior group and started a fresh one if this record began a
023100* new key, so the current sort record always belongs to the
023200* group now open in WS-PREV-GROUP-KEY.
023300*----------------------------------------------------------------
023400     COMPUTE WS-LINE-COST = SORT-QUANTITY * SORT-UNIT-PRICE.
023500     ADD SORT-QUANTITY TO WS-TOTAL-QUANTITY.
023600     ADD WS-LINE-COST  TO WS-TOTAL-COST.
023700     ADD 1 TO WS-EVENT-COUNT.
023800
023900 2200-RETURN-SORT-RECORD.
024000*----------------------------------------------------------------
024100* Pulls the next row off the sorted work file in key order;
024200* SORT-END, once set, stops 2100's driving PERFORM.
024300*----------------------------------------------------------------
024400     RETURN SORT-USAGE-WORK
024500         AT END
024600             MOVE "Y" TO SORT-EOF-STATUS.
024700
024800 2400-WRITE-SUMMARY-RECORD.
024900*----------------------------------------------------------------
025000* R14 - TOTAL-QUANTITY carries the unrounded 4-decimal sum;
025100* TOTAL-COST is rounded to currency precision once, here, on
025200* the closing total rather than on every line.
025300*----------------------------------------------------------------
025400     MOVE WS-PREV-CUSTOMER-ID   TO DS-CUSTOMER-ID.
025500     MOVE WS-PREV-USAGE-DATE    TO DS-USAGE-DATE.
025600     MOVE WS-PREV-RESOURCE-TYPE TO DS-RESOURCE-TYPE.
025700     MOVE WS-TOTAL-QUANTITY     TO DS-TOTAL-QUANTITY.
025800     COMPUTE DS-TOTAL-COST ROUNDED = WS-TOTAL-COST.
025900     MOVE WS-EVENT-COUNT        TO DS-EVENT-COUNT.
026000     WRITE DS-DAILY-USAGE-SUMMARY-ROW.
026100     ADD 1 TO WS-GROUPS-WRITTEN.
026200     MOVE "N" TO WS-GROUP-ACTIVE-SW.
026300
026400 9000-PRINT-TOTALS.
026500*----------------------------------------------------------------
026600* Run control listing - REPORTS section, DISPLAY form only.
026700* PERFORMed THRU its own EXIT, house idiom for end-of-run totals.
026800*----------------------------------------------------------------
026900     DISPLAY "DAYROLLUP - EVENTS READ     : " WS-EVENTS-READ.
027000     DISPLAY "DAYROLLUP - SUMMARY ROWS OUT : " WS-GROUPS-WRITTEN.
027100 9000-PRINT-EXIT.
027200     EXIT.
