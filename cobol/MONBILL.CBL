000100*================================================================
000200* PROGRAM:  MONBILL
000300*
000400* Month-end billing cycle.  Fires once a month, on the morning
000500* the run date rolls to the first of a new month, and bills
000600* every active customer for the month that just closed.  One
000700* bad customer does not stop the run - BILLCALC is CALLed once
000800* per customer and a failure there is logged and skipped.
000900*================================================================
001000 IDENTIFICATION DIVISION.
001100 PROGRAM-ID.    MONBILL.
001200 AUTHOR.        J. T. OKONKWO.
001300 INSTALLATION.  BILLING SYSTEMS - USAGE ENGINEERING.
001400 DATE-WRITTEN.  06/30/93.
001500 DATE-COMPILED.
001600 SECURITY.      UNCLASSIFIED - INTERNAL USE ONLY.
001700*----------------------------------------------------------------
001800*                       C H A N G E   L O G
001900*----------------------------------------------------------------
002000*   DATE     BY    TICKET    DESCRIPTION
002100*   -------- ----  --------  ------------------------------------
002200*   06/30/93 JTO   BIL-0024  Original program - CALLs BILLCALC
002300*                            once per active customer
002400*   05/19/94 KDP   BIL-0036  Added WS-CUSTOMERS-SKIPPED to the
002500*                            control listing, CALL failures were
002600*                            going unreported at run end
002700*   11/03/98 KDP   BIL-0052  Y2K - month-end trigger rewritten to
002800*                            use FUNCTION INTEGER-OF-DATE instead
002900*                            of the old 2-digit year table flip
003000*   04/11/00 LTW   BIL-0062  Trigger now checks the run date
003100*                            itself (first of month) rather than
003200*                            reading yesterday off a parameter
003300*                            card - card was routinely stale
003400*   09/23/03 DCP   BIL-0073  Added WS-GRAND-TOTAL-BILLED to the
003500*                            control listing - BILLCALC's CALL
003600*                            now hands back the record's total,
003700*                            audit no longer has to foot the
003800*                            billing ledger by hand after a run
003900*   09/24/03 DCP   BIL-0080  CALL target renamed BILLCALC-CALC -
004000*                            the old CALL "BILLCALC" was landing
004100*                            on the same name as BILLCALC's own
004200*                            PROGRAM-ID, an ambiguous entry point
004300*   09/24/03 DCP   BIL-0081  WS-LK-TOTAL-AMOUNT/WS-GRAND-TOTAL-
004400*                            BILLED put back to COMP-3; the
004500*                            three run counters below split out
004600*                            of WS-RUN-COUNTERS to standalone 77s
004700*   09/25/03 DCP   BIL-0084  0100-MAIN-CONTROL's PERFORM of 0150
004800*                            had no THRU range, but 0150's own
004900*                            early-exit GOes to 0150-TRIGGER-
005000*                            EXIT, a separate paragraph outside
005100*                            that bare PERFORM - the non-1st-of-
005200*                            month path (the normal case, every
005300*                            day but one) was not guaranteed to
005400*                            return control to 0100 afterward.
005500*                            Added the THRU, matching the range
005600*                            idiom already used correctly in
005700*                            BILLCALC and DAYROLLUP
005800*----------------------------------------------------------------
005900 ENVIRONMENT DIVISION.
006000 CONFIGURATION SECTION.
006100 SPECIAL-NAMES.
006200     C01 IS TOP-OF-FORM.
006300 INPUT-OUTPUT SECTION.
006400 FILE-CONTROL.
006500     SELECT CUSTOMER-FILE       ASSIGN TO "CUSTMAST"
006600                                 ORGANIZATION LINE SEQUENTIAL.
006700
006800 DATA DIVISION.
006900 FILE SECTION.
007000 FD  CUSTOMER-FILE.
007100     COPY "CUSTREC.cpy".
007200
007300 WORKING-STORAGE SECTION.
007400*----------------------------------------------------------------
007500* File-status switches, house style - 88 xxx-END/Y pattern.
007600* CUSTMAST is read start to finish every run; there is no
007700* selective read against it, so one EOF switch covers the file.
007800*----------------------------------------------------------------
007900 01  CUSTOMER-EOF-STATUS         PIC X VALUE "N".
008000     88  CUSTOMER-END                    VALUE "Y".
008100 01  WS-TRIGGER-OK-SW            PIC X VALUE "N".
008200     88  WS-TRIGGER-OK                   VALUE "Y".
008300
008400*----------------------------------------------------------------
008500* FUNCTION CURRENT-DATE returns a 21-character string; the two
008600* REDEFINES below give 0150 a packed 8-digit numeric view for
008700* FUNCTION INTEGER-OF-DATE and a broken-out YEAR/MONTH/DAY view
008800* for the day-of-month test, without re-editing the string twice.
008900*----------------------------------------------------------------
009000 01  WS-CURRENT-DATE-INFO         PIC X(21).
009100 01  WS-CURRENT-DATE-INFO-R REDEFINES WS-CURRENT-DATE-INFO.
009200     05  WS-TODAY-TEXT            PIC 9(8).
009300     05  FILLER                   PIC X(13).
009400 01  WS-TODAY-BREAKDOWN REDEFINES WS-CURRENT-DATE-INFO.
009500     05  WS-TODAY-YEAR            PIC 9(4).
009600     05  WS-TODAY-MONTH           PIC 99.
009700     05  WS-TODAY-DAY             PIC 99.
009800     05  FILLER                   PIC X(13).
009900
010000*----------------------------------------------------------------
010100* WS-YESTERDAY-INTEGER/WS-TODAY-INTEGER hold the Gregorian day
010200* count FUNCTION INTEGER-OF-DATE returns; subtracting 1 and
010300* handing the result to FUNCTION DATE-OF-INTEGER is how this
010400* shop walks a calendar date backward one day without writing
010500* its own month/year-end carry logic - the runtime already
010600* knows how many days are in February of a given year.
010700*----------------------------------------------------------------
010800 01  WS-YESTERDAY-INTEGER        PIC S9(9) COMP.
010900 01  WS-TODAY-INTEGER            PIC S9(9) COMP.
011000 01  WS-YESTERDAY-DATE           PIC 9(8).
011100 01  WS-YESTERDAY-R REDEFINES WS-YESTERDAY-DATE.
011200     05  WS-YEST-YEAR             PIC 9(4).
011300     05  WS-YEST-MONTH            PIC 99.
011400     05  WS-YEST-DAY              PIC 99.
011500
011600*----------------------------------------------------------------
011700* PERIOD-START/PERIOD-END are the billing period BILLCALC is
011800* told to bill - the calendar month that ended yesterday, built
011900* once per run in 0150 and passed unchanged to every CALL below.
012000*----------------------------------------------------------------
012100 01  WS-PERIOD-START              PIC X(10).
012200 01  WS-PERIOD-END                PIC X(10).
012300
012400*----------------------------------------------------------------
012500* Staging area for the BILLCALC-CALC interface - reset before
012600* every CALL so a skipped customer can never inherit the prior
012700* customer's result status or dollar amount.
012800*----------------------------------------------------------------
012900 01  WS-LK-RESULT-STATUS          PIC X.
013000     88  WS-LK-RESULT-OK                  VALUE "Y".
013100 01  WS-LK-TOTAL-AMOUNT           PIC S9(10)V9(2) COMP-3
013200                                   VALUE ZERO.
013300
013400*----------------------------------------------------------------
013500* Run counters - standalone 77s, house style for a scalar that
013600* never needs to redefine or group with anything else.
013700*----------------------------------------------------------------
013800 77  WS-CUSTOMERS-PROCESSED       PIC S9(7) COMP VALUE ZERO.
013900 77  WS-CUSTOMERS-BILLED          PIC S9(7) COMP VALUE ZERO.
014000 77  WS-CUSTOMERS-SKIPPED         PIC S9(7) COMP VALUE ZERO.
014100
014200 01  WS-GRAND-TOTAL-BILLED        PIC S9(10)V9(2) COMP-3
014300                                   VALUE ZERO.
014400
014500 PROCEDURE DIVISION.
014600 0100-MAIN-CONTROL.
014700*----------------------------------------------------------------
014800* Entered once a day by the nightly batch stream.  0150 decides
014900* whether today is the trigger date; on every day but the first
015000* of the month this paragraph does nothing further and drops
015100* straight to STOP RUN by way of 0190-MAIN-EXIT.
015200*----------------------------------------------------------------
015300     MOVE FUNCTION CURRENT-DATE TO WS-CURRENT-DATE-INFO.
015400     PERFORM 0150-CHECK-MONTH-END-TRIGGER THRU 0150-TRIGGER-EXIT.
015500     IF NOT WS-TRIGGER-OK
015600         DISPLAY "MONBILL - NOT THE 1ST OF THE MONTH, NO RUN"
015700         GO TO 0190-MAIN-EXIT.
015800     OPEN INPUT CUSTOMER-FILE.
015900     PERFORM 0800-READ-CUSTOMER.
016000     PERFORM 0200-BILL-ACTIVE-CUSTOMERS
016100         UNTIL CUSTOMER-END.
016200     CLOSE CUSTOMER-FILE.
016300     PERFORM 0900-PRINT-CONTROL-TOTALS.
016400 0190-MAIN-EXIT.
016500     STOP RUN.
016600
016700 0150-CHECK-MONTH-END-TRIGGER.
016800*----------------------------------------------------------------
016900* R11 - this run bills the month that just ended, and only fires
017000* when the run date is the first of a calendar month (which is
017100* the same test as "yesterday was the last day of its month").
017200* PERIOD-START/PERIOD-END are derived off yesterday, not today.
017300*----------------------------------------------------------------
017400     IF WS-TODAY-DAY NOT = 01
017500         MOVE "N" TO WS-TRIGGER-OK-SW
017600         GO TO 0150-TRIGGER-EXIT.
017700     COMPUTE WS-TODAY-INTEGER =
017800         FUNCTION INTEGER-OF-DATE (WS-TODAY-TEXT).
017900     COMPUTE WS-YESTERDAY-INTEGER = WS-TODAY-INTEGER - 1.
018000     MOVE FUNCTION DATE-OF-INTEGER (WS-YESTERDAY-INTEGER)
018100         TO WS-YESTERDAY-DATE.
018200     STRING WS-YEST-YEAR  DELIMITED BY SIZE
018300            "-"           DELIMITED BY SIZE
018400            WS-YEST-MONTH DELIMITED BY SIZE
018500            "-01"         DELIMITED BY SIZE
018600         INTO WS-PERIOD-START.
018700     STRING WS-YEST-YEAR  DELIMITED BY SIZE
018800            "-"           DELIMITED BY SIZE
018900            WS-YEST-MONTH DELIMITED BY SIZE
019000            "-"           DELIMITED BY SIZE
019100            WS-YEST-DAY   DELIMITED BY SIZE
019200         INTO WS-PERIOD-END.
019300     MOVE "Y" TO WS-TRIGGER-OK-SW.
019400 0150-TRIGGER-EXIT.
019500     EXIT.
019600
019700 0200-BILL-ACTIVE-CUSTOMERS.
019800*----------------------------------------------------------------
019900* Driven UNTIL CUSTOMER-END off the master, one record per pass;
020000* an inactive customer is simply passed over, not counted as
020100* processed or skipped - the control totals report only on
020200* customers actually considered for billing.
020300*----------------------------------------------------------------
020400     IF CM-ACTIVE-CUSTOMER
020500         PERFORM 0220-BILL-ONE-CUSTOMER.
020600     PERFORM 0800-READ-CUSTOMER.
020700
020800 0220-BILL-ONE-CUSTOMER.
020900*----------------------------------------------------------------
021000* R12 - one customer's failure is logged, not fatal; the run
021100* moves on to the next active customer.
021200*----------------------------------------------------------------
021300     ADD 1 TO WS-CUSTOMERS-PROCESSED.
021400     MOVE "N" TO WS-LK-RESULT-STATUS.
021500     MOVE ZERO TO WS-LK-TOTAL-AMOUNT.
021600     CALL "BILLCALC-CALC" USING CM-CUSTOMER-ID
021700                            WS-PERIOD-START
021800                            WS-PERIOD-END
021900                            WS-LK-RESULT-STATUS
022000                            WS-LK-TOTAL-AMOUNT.
022100     IF WS-LK-RESULT-OK
022200         ADD 1 TO WS-CUSTOMERS-BILLED
022300         ADD WS-LK-TOTAL-AMOUNT TO WS-GRAND-TOTAL-BILLED
022400     ELSE
022500         ADD 1 TO WS-CUSTOMERS-SKIPPED
022600         DISPLAY "MONBILL - BILLING FAILED, SKIPPED CUSTOMER: "
022700                 CM-CUSTOMER-ID.
022800
022900 0800-READ-CUSTOMER.
023000*----------------------------------------------------------------
023100* CUSTMAST is line-sequential and read forward only - this
023200* program never repositions it, so one straight READ per call
023300* is all 0100 and 0200 ever need from this paragraph.
023400*----------------------------------------------------------------
023500     READ CUSTOMER-FILE
023600         AT END
023700             MOVE "Y" TO CUSTOMER-EOF-STATUS
023800     END-READ.
023900
024000 0900-PRINT-CONTROL-TOTALS.
024100*----------------------------------------------------------------
024200* Run control listing - REPORTS section, DISPLAY form only.
024300*----------------------------------------------------------------
024400     DISPLAY "MONBILL - BILLING PERIOD  : " WS-PERIOD-START
024500             " THRU " WS-PERIOD-END.
024600     DISPLAY "MONBILL - CUSTOMERS READ  : "
024700             WS-CUSTOMERS-PROCESSED.
024800     DISPLAY "MONBILL - CUSTOMERS BILLED: " WS-CUSTOMERS-BILLED.
024900     DISPLAY "MONBILL - CUSTOMERS SKIPPED: "
025000             WS-CUSTOMERS-SKIPPED.
025100     DISPLAY "MONBILL - GRAND TOTAL BILLED: "
025200             WS-GRAND-TOTAL-BILLED.
