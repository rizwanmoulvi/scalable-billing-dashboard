000100*================================================================
000200* BILLREC.cpy
000300*
000400* BILLING LEDGER RECORD  --  one row per customer per billing
000500* period, produced exactly once by BILLCALC.
000600*
000700* COPY "BILLREC.cpy".
000800*================================================================
000900*   DATE     BY    TICKET    DESCRIPTION
001000*   -------- ----  --------  ------------------------------------
001100*   09/02/91 RHM   BIL-0015  Original layout
001200*   05/19/94 KDP   BIL-0034  BL-PERIOD-START/END widened to
001300*                            YYYY-MM-DD text form (was 9(6))
001400*   11/03/98 KDP   BIL-0051  Y2K - BL-PERIOD date fields already
001500*                            4-digit year, verified, no change
001600*   02/08/02 LTW   BIL-0068  BL-BILLING-STATUS 88-levels added
001700*   09/24/03 DCP   BIL-0076  BL-TOTAL-AMOUNT put back to COMP-3
001800*                            - dropped USAGE during the R5
001900*                            rounding cleanup, should not have
002000*================================================================
002100 01  BL-BILLING-LEDGER-RECORD.
002200     05  BL-BILLING-ID            PIC X(36).
002300     05  BL-CUSTOMER-ID           PIC X(36).
002400     05  BL-PERIOD-START          PIC X(10).
002500     05  BL-PERIOD-END            PIC X(10).
002600     05  BL-TOTAL-AMOUNT          PIC S9(10)V9(2) COMP-3.
002700     05  BL-BILLING-STATUS        PIC X(50).
002800         88  BL-STATUS-PENDING            VALUE "PENDING".
002900         88  BL-STATUS-PAID                VALUE "PAID".
003000     05  BL-INVOICE-NUMBER        PIC X(100).
003100     05  BL-DUE-DATE              PIC X(10).
003200     05  FILLER                   PIC X(40).
