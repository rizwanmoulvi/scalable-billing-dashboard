000100*================================================================
000200* USGREC.cpy
000300*
000400* USAGE LEDGER RECORD  --  one row per metered usage event
000500* captured off the usage-ingestion feed.  Append-only; nothing
000600* in this shop ever rewrites a ledger row once it is written.
000700*
000800* COPY "USGREC.cpy".
000900*================================================================
001000*   DATE     BY    TICKET    DESCRIPTION
001100*   -------- ----  --------  ------------------------------------
001200*   03/14/89 RHM   BIL-0001  Original layout, flat rate usage only
001300*   09/02/91 RHM   BIL-0014  Added UL-UNIT, UL-UNIT-PRICE for the
001400*                            per-unit billing conversion project
001500*   05/19/94 KDP   BIL-0033  UL-EVENT-TIMESTAMP widened to carry
001600*                            the full ISO stamp off the new
001700*                            usage-feed extract (was 9(6) date)
001800*   11/03/98 KDP   BIL-0051  Y2K - UL-EVENT-DATE redefinition
001900*                            confirmed century-safe, no change
002000*                            needed, logged per audit request
002100*   02/08/02 LTW   BIL-0067  UL-RECORD-STATUS added for the
002200*                            ledger-row tombstone project
002300*   09/24/03 DCP   BIL-0075  UL-QUANTITY/UL-UNIT-PRICE put back
002400*                            to COMP-3 - these dropped USAGE
002500*                            during the R5 rounding cleanup and
002600*                            should never have lost it, this
002700*                            shop packs its meter money fields
002800*                            the same as the DB2 extract side
002900*================================================================
003000 01  UL-USAGE-LEDGER-RECORD.
003100     05  UL-CUSTOMER-ID           PIC X(36).
003200     05  UL-RESOURCE-TYPE         PIC X(100).
003300     05  UL-QUANTITY              PIC S9(11)V9(4) COMP-3.
003400     05  UL-UNIT                  PIC X(50).
003500     05  UL-UNIT-PRICE            PIC S9(6)V9(4) COMP-3.
003600*-------------------------------------------------------------
003700* UL-EVENT-TIMESTAMP carries the full UTC ISO-8601 stamp off
003800* the feed ( YYYY-MM-DDTHH:MM:SS.sssZ ).  UL-EVENT-TIMESTAMP-R
003900* breaks out the calendar-date portion for the rollup and
004000* billing-period programs so they do not re-parse the stamp.
004100*-------------------------------------------------------------
004200     05  UL-EVENT-TIMESTAMP       PIC X(26).
004300     05  UL-EVENT-TIMESTAMP-R REDEFINES UL-EVENT-TIMESTAMP.
004400         10  UL-EVENT-DATE        PIC X(10).
004500         10  UL-EVENT-TIME-PORTION PIC X(16).
004600     05  UL-RECORD-STATUS         PIC X(01) VALUE "A".
004700         88  UL-ROW-ACTIVE               VALUE "A".
004800         88  UL-ROW-TOMBSTONED           VALUE "T".
004900     05  FILLER                   PIC X(30).
