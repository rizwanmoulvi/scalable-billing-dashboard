000100*================================================================
000200* SUMREC.cpy
000300*
000400* DAILY USAGE SUMMARY ROW  --  one row per customer / calendar
000500* day / resource type, rebuilt in full by DAYROLLUP each run.
000600* This is reporting data only; nothing downstream keys off it
000700* for billing - BILLCALC reads the ledger directly.
000800*
000900* COPY "SUMREC.cpy".
001000*================================================================
001100*   DATE     BY    TICKET    DESCRIPTION
001200*   -------- ----  --------  ------------------------------------
001300*   06/30/93 KDP   BIL-0022  Original layout, analytics rollup
001400*                            project
001500*   11/03/98 KDP   BIL-0051  Y2K - DS-USAGE-DATE already 4-digit
001600*                            year text, verified, no change
001700*   04/11/00 LTW   BIL-0060  DS-EVENT-COUNT widened to 9(9) -
001800*                            high-volume customers were wrapping
001900*                            the old 9(5) counter
002000*   09/24/03 DCP   BIL-0077  DS-TOTAL-QUANTITY/DS-TOTAL-COST/
002100*                            DS-EVENT-COUNT put back to COMP-3
002200*                            - dropped USAGE during the R5
002300*                            rounding cleanup, should not have
002400*================================================================
002500 01  DS-DAILY-USAGE-SUMMARY-ROW.
002600     05  DS-CUSTOMER-ID           PIC X(36).
002700     05  DS-USAGE-DATE            PIC X(10).
002800     05  DS-RESOURCE-TYPE         PIC X(100).
002900     05  DS-TOTAL-QUANTITY        PIC S9(11)V9(4) COMP-3.
003000     05  DS-TOTAL-COST            PIC S9(10)V9(2) COMP-3.
003100     05  DS-EVENT-COUNT           PIC S9(9) COMP-3.
003200*-------------------------------------------------------------
003300* DS-USAGE-DATE-R lets the handful of year-end jobs that still
003400* want the year and month as separate numeric fields pull them
003500* out without re-editing the text date.
003600*-------------------------------------------------------------
003700     05  DS-USAGE-DATE-R REDEFINES DS-USAGE-DATE.
003800         10  DS-USAGE-YEAR        PIC X(4).
003900         10  FILLER               PIC X.
004000         10  DS-USAGE-MONTH       PIC X(2).
004100         10  FILLER               PIC X.
004200         10  DS-USAGE-DAY         PIC X(2).
004300     05  FILLER                   PIC X(25).
